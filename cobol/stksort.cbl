000100 IDENTIFICATION DIVISION.                                          00000100
000200 PROGRAM-ID.     STKSORT.                                         00000200
000300 AUTHOR.         R. D. SHAW.                                      00000300
000400 INSTALLATION.   THE SYSTEMS GROUP.                               00000400
000500 DATE-WRITTEN.   03/11/91.                                        00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY.       NON-CONFIDENTIAL.                                00000700
000800******************************************************************00000800
000900*                                                                 00000900
001000*    STKSORT   -  IN-MEMORY INSERTION SORT OF THE HISTORICAL      00001000
001100*                 PRICE TABLE                                     00001100
001200*                                                                 00001200
001300*    CALLED BY STKANLYS ONCE, IMMEDIATELY AFTER THE HISTORICAL    00001300
001400*    PRICE FEED HAS BEEN LOADED INTO WORKING STORAGE.  PUTS THE   00001400
001500*    TABLE INTO SYMBOL-ASCENDING SEQUENCE, AND WITHIN A SYMBOL,   00001500
001600*    PRICE-DATE-DESCENDING SEQUENCE (MOST RECENT TRADING DAY      00001600
001700*    FIRST).  THIS IS THE SAME INSERTION-SORT SHAPE AS THE OLD    00001700
001800*    ADSORT1 NUMBER-ARRAY UTILITY -- JUST WITH A TWO-PART KEY     00001800
001900*    AND A FULL RECORD CARRIED ALONG INSTEAD OF A LONE NUMBER.    00001900
002000*                                                                 00002000
002100*    LINKAGE:                                                     00002100
002200*        LK-ENTRY-COUNT    - NUMBER OF ROWS ACTUALLY IN THE TABLE 00002200
002300*        LK-HISTORY-TABLE  - THE TABLE ITSELF, SORTED IN PLACE    00002300
002400*                                                                 00002400
002500*    CHANGE LOG                                                   00002500
002600*    ----------                                                   00002600
002700*    03/11/91  RDS  ORIGINAL PROGRAM (ADAPTED FROM THE   SG-4401  00002700
002800*                   ADSORT1 NUMBER-SORT UTILITY).                 00002800
002900*    03/07/01  MPB  REPOINTED HERE FROM STKANLYS'S OLD   SG-4502  00002900
003000*                   PER-SYMBOL RESCAN LOGIC.  NO CHANGE  SG-4502  00003000
003100*                   TO THE SORT ITSELF.                  SG-4502  00003100
003200*                                                                 00003200
003300******************************************************************00003300
003400 ENVIRONMENT DIVISION.                                            00003400
003500 CONFIGURATION SECTION.                                           00003500
003600 SOURCE-COMPUTER.  IBM-370.                                       00003600
003700 OBJECT-COMPUTER.  IBM-370.                                       00003700
003800 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                            00003800
003900                                                                  00003900
004000 DATA DIVISION.                                                   00004000
004100 WORKING-STORAGE SECTION.                                         00004100
004200******************************************************************00004200
004300 01  WS-INSERT-ENTRY.                                             00004300
004400     05  WS-INSERT-SYMBOL        PIC X(10).                       00004400
004500     05  WS-INSERT-PRICE-DATE    PIC X(10).                       00004500
004510*    WS-INSERT-PRICE-DATE-PARTS IS NOT USED BY THE SORT ITSELF -- 00004510
004520*    IT IS HERE SO A CORE DUMP TAKEN INSIDE 100-INSERT-ONE-ENTRY  00004520
004530*    SHOWS THE HELD-OUT ROW'S DATE IN A READABLE FORM.   SG-4502  00004530
004540     05  WS-INSERT-PRICE-DATE-PARTS REDEFINES                     00004540
004550                              WS-INSERT-PRICE-DATE.               00004550
004560         10  WS-INSERT-PRICE-YEAR   PIC X(04).                    00004560
004570         10  FILLER                 PIC X(01).                    00004570
004580         10  WS-INSERT-PRICE-MONTH  PIC X(02).                    00004580
004590         10  FILLER                 PIC X(01).                    00004590
004595         10  WS-INSERT-PRICE-DAY    PIC X(02).                    00004595
004600     05  WS-INSERT-CLOSE-PRICE   PIC S9(7)V99.                    00004600
004700     05  WS-INSERT-DAY-VOLUME    PIC S9(15).                      00004700
004705     05  FILLER                  PIC X(05).                       00004705
004710 01  WS-INSERT-ENTRY-DUMP REDEFINES WS-INSERT-ENTRY PIC X(49).    00004710
004800                                                                  00004800
004900 77  WS-MOVE-FROM                PIC S9(08) COMP VALUE ZERO.      00004900
005000 77  WS-INSERT-TO                PIC S9(08) COMP VALUE ZERO.      00005000
005010*    WS-MOVE-FROM-DUMP LETS A CORE DUMP SHOW WHICH ROW WAS BEING  00005010
005020*    LIFTED OUT OF THE TABLE WHEN AN ABEND HIT.           SG-4502 00005020
005030 77  WS-MOVE-FROM-DUMP REDEFINES WS-MOVE-FROM PIC X(04).          00005030
005200                                                                  00005200
005300******************************************************************00005300
005400 LINKAGE SECTION.                                                 00005400
005500******************************************************************00005500
005600 01  LK-ENTRY-COUNT              PIC S9(08) COMP.                 00005600
005700                                                                  00005700
005800 01  LK-HISTORY-TABLE.                                            00005800
005900     05  LK-HISTORY-ENTRY OCCURS 1 TO 20000 TIMES                00005900
006000                          DEPENDING ON LK-ENTRY-COUNT.            00006000
006100         10  LK-SYMBOL           PIC X(10).                       00006100
006200         10  LK-PRICE-DATE       PIC X(10).                       00006200
006300         10  LK-CLOSE-PRICE      PIC S9(7)V99.                    00006300
006400         10  LK-DAY-VOLUME       PIC S9(15).                      00006400
006450         10  FILLER              PIC X(05).                       00006450
006500                                                                  00006500
006600******************************************************************00006600
006700 PROCEDURE DIVISION USING LK-ENTRY-COUNT, LK-HISTORY-TABLE.       00006700
006800******************************************************************00006800
006900                                                                  00006900
007000 000-SORT-HISTORY-TABLE.                                          00007000
007100     PERFORM 100-INSERT-ONE-ENTRY THRU 100-EXIT                  00007100
007200             VARYING WS-MOVE-FROM FROM 2 BY 1                    00007200
007300             UNTIL WS-MOVE-FROM > LK-ENTRY-COUNT.                 00007300
007400     GOBACK.                                                      00007400
007500                                                                  00007500
007600******************************************************************00007600
007700*    TAKES THE ENTRY AT WS-MOVE-FROM OUT OF THE TABLE, THEN       00007700
007800*    SLIDES EVERY ENTRY AHEAD OF IT THAT SORTS AFTER IT ONE SLOT  00007800
007900*    TO THE RIGHT, THEN DROPS THE SAVED ENTRY INTO THE HOLE.      00007900
008000*    STANDARD INSERTION SORT -- SEE ADSORT1 FOR THE ORIGINAL      00008000
008100*    SINGLE-KEY VERSION OF THE SAME LOGIC.                        00008100
008200******************************************************************00008200
008300 100-INSERT-ONE-ENTRY.                                            00008300
008400     MOVE LK-SYMBOL      OF LK-HISTORY-ENTRY(WS-MOVE-FROM)        00008400
008500                            TO WS-INSERT-SYMBOL.                  00008500
008600     MOVE LK-PRICE-DATE  OF LK-HISTORY-ENTRY(WS-MOVE-FROM)        00008600
008700                            TO WS-INSERT-PRICE-DATE.              00008700
008800     MOVE LK-CLOSE-PRICE OF LK-HISTORY-ENTRY(WS-MOVE-FROM)        00008800
008900                            TO WS-INSERT-CLOSE-PRICE.             00008900
009000     MOVE LK-DAY-VOLUME  OF LK-HISTORY-ENTRY(WS-MOVE-FROM)        00009000
009100                            TO WS-INSERT-DAY-VOLUME.              00009100
009200     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.                     00009200
009300     PERFORM 110-SHIFT-ONE-ENTRY THRU 110-EXIT                    00009300
009400             UNTIL WS-INSERT-TO = ZERO                            00009400
009500                OR LK-SYMBOL(WS-INSERT-TO) < WS-INSERT-SYMBOL     00009500
009600                OR (LK-SYMBOL(WS-INSERT-TO) = WS-INSERT-SYMBOL    00009600
009700               AND  LK-PRICE-DATE(WS-INSERT-TO)                   00009700
009800                        NOT < WS-INSERT-PRICE-DATE).              00009800
009900     MOVE WS-INSERT-SYMBOL      TO                                00009900
010000                LK-SYMBOL      OF LK-HISTORY-ENTRY(WS-INSERT-TO + 1).00010000
010100     MOVE WS-INSERT-PRICE-DATE  TO                                00010100
010200                LK-PRICE-DATE  OF LK-HISTORY-ENTRY(WS-INSERT-TO + 1).00010200
010300     MOVE WS-INSERT-CLOSE-PRICE TO                                00010300
010400                LK-CLOSE-PRICE OF LK-HISTORY-ENTRY(WS-INSERT-TO + 1).00010400
010500     MOVE WS-INSERT-DAY-VOLUME  TO                                00010500
010600                LK-DAY-VOLUME  OF LK-HISTORY-ENTRY(WS-INSERT-TO + 1).00010600
010700 100-EXIT.                                                        00010700
010800     EXIT.                                                        00010800
010900                                                                  00010900
011000******************************************************************00011000
011100*    "NOT < WS-INSERT-PRICE-DATE" (I.E. ">=") ON THE TIE BRANCH   00011100
011200*    IS DELIBERATE -- IT STOPS THE SHIFT AS SOON AS WE HIT A ROW  00011200
011300*    WITH THE SAME DATE, SO TWO ROWS THAT COMPARE EQUAL NEVER     00011300
011400*    TRADE PLACES.  DO NOT "SIMPLIFY" THIS TO A STRICT ">".       00011400
011500******************************************************************00011500
011600 110-SHIFT-ONE-ENTRY.                                             00011600
011700     MOVE LK-HISTORY-ENTRY(WS-INSERT-TO) TO                       00011700
011800                LK-HISTORY-ENTRY(WS-INSERT-TO + 1).               00011800
011900     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.                     00011900
012000 110-EXIT.                                                        00012000
012100     EXIT.                                                        00012100
