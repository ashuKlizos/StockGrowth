000100 IDENTIFICATION DIVISION.                                          00000100
000200 PROGRAM-ID.     STKANLYS.                                        00000200
000300 AUTHOR.         R. D. SHAW.                                      00000300
000400 INSTALLATION.   THE SYSTEMS GROUP.                               00000400
000500 DATE-WRITTEN.   03/11/91.                                        00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY.       NON-CONFIDENTIAL.                                00000700
000800******************************************************************00000800
000900*                                                                 00000900
001000*    STKANLYS  -  SMALL-CAP STOCK TREND ANALYSIS                  00001000
001100*                                                                 00001100
001200*    READS THE STOCK MASTER (ONE ROW PER TRACKED SYMBOL) AND THE  00001200
001300*    HISTORICAL DAILY PRICE FEED (ONE ROW PER SYMBOL PER TRADING  00001300
001400*    DAY), COMPUTES 1/5/30 TRADING-DAY PRICE-CHANGE PERCENTAGES,  00001400
001500*    AVERAGE VOLUME, AN UNUSUAL-VOLUME FLAG AND A 5-DAY MOVING    00001500
001600*    AVERAGE UPTREND FLAG FOR EVERY SYMBOL THAT HAS HISTORY, AND  00001600
001700*    WRITES ONE STOCK-ANALYSIS RECORD PER SUCH SYMBOL.  SYMBOLS   00001700
001800*    ON THE MASTER WITH NO HISTORY ROWS ARE SKIPPED -- NO OUTPUT  00001800
001900*    RECORD IS WRITTEN FOR THEM.                                  00001900
002000*                                                                 00002000
002100*    THE HISTORY FEED CAN ARRIVE IN ANY ORDER.  WE LOAD IT WHOLE  00002100
002200*    INTO HP-SORT-TABLE AND CALL STKSORT TO PUT IT IN SYMBOL      00002200
002300*    SEQUENCE, MOST-RECENT-TRADING-DAY-FIRST WITHIN A SYMBOL,     00002300
002400*    BEFORE THE MASTER FILE IS TOUCHED.  ALL OF THE POSITIONAL    00002400
002500*    LANGUAGE BELOW ("LATEST", "5TH MOST RECENT", "OLDEST") IS    00002500
002600*    RELATIVE TO THAT ORDER.                                      00002600
002700*                                                                 00002700
002800*    RUN AS A ONE-STEP BATCH JOB.  NO CONTROL CARDS.              00002800
002900*                                                                 00002900
003000*    CHANGE LOG                                                   00003000
003100*    ----------                                                   00003100
003200*    03/11/91  RDS  ORIGINAL PROGRAM.                    SG-4401  00003200
003300*    04/02/91  RDS  CORRECTED 30-DAY WINDOW TO REQUIRE   SG-4402  00003300
003400*                   15 ROWS, NOT A LITERAL 30-ROW LOOK   SG-4402  00003400
003500*                   BACK -- WE DO NOT GET 30 TRADING     SG-4402  00003500
003600*                   DAYS OF HISTORY FOR EVERY SYMBOL.    SG-4402  00003600
003700*    08/19/91  TAF  ADDED THE UNUSUAL-VOLUME FLAG PER    SG-4415  00003700
003800*                   RESEARCH DEPT REQUEST.               SG-4415  00003800
003900*    11/02/94  KLW  ADDED THE 5-DAY MOVING AVERAGE       SG-4430  00003900
004000*                   UPTREND FLAG.  SEE PARAGRAPHS 440-   SG-4430  00004000
004100*                   442.  N=5 EDGE CASE FORCED TO 'N' -- SG-4430  00004100
004200*                   SEE NOTE AT 440-COMPUTE-UPTREND-FLAG SG-4430  00004200
004300*    06/23/98  TAF  Y2K REVIEW -- PRICE-DATE IS CARRIED  SG-4461  00004300
004400*                   AS X(10) "YYYY-MM-DD" ON THE FEED,   SG-4461  00004400
004500*                   NOT A WINDOWED 2-DIGIT YEAR.  NO     SG-4461  00004500
004600*                   CENTURY WINDOWING LOGIC IN THIS      SG-4461  00004600
004700*                   PROGRAM.  SIGNED OFF.                SG-4461  00004700
004800*    02/14/99  TAF  CONFIRMED AGAINST 1999-2000 TEST     SG-4468  00004800
004900*                   DECK.  NO CHANGES REQUIRED.          SG-4468  00004900
005000*    11/02/94  KLW  ADDED HP-SORT-TABLE CAPACITY CHECK   SG-4430  00005000
005100*                   AFTER A RUN ABENDED ON A HISTORY     SG-4430  00005100
005200*                   FILE LARGER THAN THE TABLE.          SG-4430  00005200
005300*    03/07/01  MPB  SWITCHED THE HISTORY SORT FROM A     SG-4502  00005300
005400*                   REREAD-FOR-EVERY-SYMBOL SCAN TO A    SG-4502  00005400
005500*                   SINGLE STKSORT CALL AT START-UP --   SG-4502  00005500
005600*                   CPU TIME DOWN 40 PCT ON THE FULL     SG-4502  00005600
005700*                   UNIVERSE RUN.                        SG-4502  00005700
005800*                                                                 00005800
005900******************************************************************00005900
006000 ENVIRONMENT DIVISION.                                            00006000
006100 CONFIGURATION SECTION.                                           00006100
006200 SOURCE-COMPUTER.  IBM-370.                                       00006200
006300 OBJECT-COMPUTER.  IBM-370.                                       00006300
006400 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                            00006400
006500 INPUT-OUTPUT SECTION.                                            00006500
006600 FILE-CONTROL.                                                    00006600
006700                                                                  00006700
006800     SELECT SM-MASTER-FILE   ASSIGN TO STOCKMST                   00006800
006900            ORGANIZATION IS LINE SEQUENTIAL                       00006900
007000            FILE STATUS  IS WS-SM-STATUS.                         00007000
007100                                                                  00007100
007200     SELECT HP-HISTORY-FILE  ASSIGN TO STOCKHST                   00007200
007300            ORGANIZATION IS LINE SEQUENTIAL                       00007300
007400            FILE STATUS  IS WS-HP-STATUS.                         00007400
007500                                                                  00007500
007600     SELECT SA-ANALYSIS-FILE ASSIGN TO STOCKANL                   00007600
007700            ORGANIZATION IS LINE SEQUENTIAL                       00007700
007800            FILE STATUS  IS WS-SA-STATUS.                         00007800
007900                                                                  00007900
008000******************************************************************00008000
008100 DATA DIVISION.                                                   00008100
008200 FILE SECTION.                                                    00008200
008300                                                                  00008300
008400 FD  SM-MASTER-FILE                                               00008400
008500     RECORDING MODE IS F                                          00008500
008600     LABEL RECORDS ARE STANDARD.                                  00008600
008700 COPY STKMCPY.                                                    00008700
008800                                                                  00008800
008900 FD  HP-HISTORY-FILE                                              00008900
009000     RECORDING MODE IS F                                          00009000
009100     LABEL RECORDS ARE STANDARD.                                  00009100
009200 COPY STKHCPY.                                                    00009200
009300                                                                  00009300
009400 FD  SA-ANALYSIS-FILE                                             00009400
009500     RECORDING MODE IS F                                          00009500
009600     LABEL RECORDS ARE STANDARD.                                  00009600
009700 COPY STKACPY.                                                    00009700
009800                                                                  00009800
009900******************************************************************00009900
010000 WORKING-STORAGE SECTION.                                         00010000
010100******************************************************************00010100
010200*                                                                 00010200
010300 01  WS-FILE-STATUS-CODES.                                        00010300
010400     05  WS-SM-STATUS            PIC X(02) VALUE SPACES.          00010400
010500         88  SM-STATUS-OK            VALUE '00'.                  00010500
010600     05  WS-HP-STATUS            PIC X(02) VALUE SPACES.          00010600
010700         88  HP-STATUS-OK            VALUE '00'.                  00010700
010800     05  WS-SA-STATUS            PIC X(02) VALUE SPACES.          00010800
010900         88  SA-STATUS-OK            VALUE '00'.                  00010900
010950     05  FILLER                  PIC X(06).                       00010950
011000                                                                  00011000
011100 01  WS-SWITCHES.                                                 00011100
011200     05  WS-SM-EOF-SW            PIC X(01) VALUE 'N'.             00011200
011300         88  SM-EOF                  VALUE 'Y'.                   00011300
011400     05  WS-HP-EOF-SW            PIC X(01) VALUE 'N'.             00011400
011500         88  HP-EOF                  VALUE 'Y'.                   00011500
011550     05  FILLER                  PIC X(02).                       00011550
011600                                                                  00011600
011700 77  WS-MAX-HISTORY-ROWS         PIC S9(08) COMP VALUE +20000.    00011700
011800 77  WS-MAX-SYMBOL-ROWS          PIC S9(08) COMP VALUE +400.      00011800
011900                                                                  00011900
012000 77  HP-TOTAL-COUNT              PIC S9(08) COMP VALUE ZERO.      00012000
012100 77  HP-FOUND-COUNT              PIC S9(08) COMP VALUE ZERO.      00012100
012200 77  HP-START-SUB                PIC S9(08) COMP VALUE ZERO.      00012200
012300 77  MA-COUNT                    PIC S9(08) COMP VALUE ZERO.      00012300
012400 77  RISING-PAIR-COUNT           PIC S9(08) COMP VALUE ZERO.      00012400
012500 77  TOTAL-PAIR-COUNT            PIC S9(08) COMP VALUE ZERO.      00012500
012600 77  WS-MASTER-READ-COUNT        PIC S9(08) COMP VALUE ZERO.      00012600
012700 77  WS-ANALYSIS-WRITE-COUNT     PIC S9(08) COMP VALUE ZERO.      00012700
012800 77  WS-SKIPPED-COUNT            PIC S9(08) COMP VALUE ZERO.      00012800
012900                                                                  00012900
013000 77  HP-SCAN-SUB                 PIC S9(08) COMP VALUE ZERO.      00013000
013100 77  WS-POS-SUB                  PIC S9(08) COMP VALUE ZERO.      00013100
013200 77  WS-OLDEST-SUB               PIC S9(08) COMP VALUE ZERO.      00013200
013300 77  AVG-SUB                     PIC S9(08) COMP VALUE ZERO.      00013300
013400 77  MA-WINDOW-SUB               PIC S9(08) COMP VALUE ZERO.      00013400
013500 77  MA-SUB                      PIC S9(08) COMP VALUE ZERO.      00013500
013600 77  PAIR-SUB                    PIC S9(08) COMP VALUE ZERO.      00013600
013700                                                                  00013700
014000                                                                  00014000
014100******************************************************************00014100
014200*    HP-SORT-TABLE HOLDS THE ENTIRE HISTORICAL PRICE FEED FOR     00014200
014300*    THE RUN, IN MEMORY, AFTER STKSORT HAS PUT IT IN SYMBOL       00014300
014400*    SEQUENCE / PRICE-DATE DESCENDING WITHIN SYMBOL.  20000 ROWS  00014400
014500*    COVERS ROUGHLY 80 SYMBOLS AT A FULL YEAR OF TRADING DAYS --  00014500
014600*    WELL ABOVE THE SMALL-CAP SCREENING UNIVERSE THIS JOB RUNS    00014600
014700*    AGAINST.  SEE 210-READ-HISTORY-RECORD FOR THE CAPACITY       00014700
014800*    CHECK.                                                       00014800
014900******************************************************************00014900
015000 01  HP-SORT-TABLE.                                               00015000
015100     05  HP-SORT-ENTRY           OCCURS 20000 TIMES.              00015100
015200         10  HP-SYMBOL           PIC X(10).                       00015200
015300         10  HP-PRICE-DATE       PIC X(10).                       00015300
015310*        HP-PRICE-DATE ARRIVES "YYYY-MM-DD" -- BROKEN OUT BELOW   00015310
015320*        FOR THE DAY WE NEED TO GROUP OR SELECT ON PART OF IT.    00015320
015330*        NOT REFERENCED TODAY.  SEE STKMCPY BANNER REMARK ON      00015330
015340*        FIELDS CARRIED BUT NOT USED.                    SG-4502  00015340
015350         10  HP-PRICE-DATE-PARTS REDEFINES HP-PRICE-DATE.         00015350
015360             15  HP-PRICE-YEAR   PIC X(04).                       00015360
015370             15  FILLER          PIC X(01).                       00015370
015380             15  HP-PRICE-MONTH  PIC X(02).                       00015380
015390             15  FILLER          PIC X(01).                       00015390
015395             15  HP-PRICE-DAY    PIC X(02).                       00015395
015400         10  HP-CLOSE-PRICE      PIC S9(7)V99.                    00015400
015500         10  HP-DAY-VOLUME       PIC S9(15).                      00015500
015550         10  FILLER              PIC X(05).                       00015550
015600                                                                  00015600
015700******************************************************************00015700
015800*    WS-MA-TABLE HOLDS THE 5-DAY MOVING AVERAGES BUILT FOR THE    00015800
015900*    SYMBOL CURRENTLY BEING SCORED.  SIZED TO THE PER-SYMBOL      00015900
016000*    ROW LIMIT, NOT THE WHOLE-FEED LIMIT.  WS-MA-TABLE-DUMP IS    00016000
016010*    THE RAW-BYTES VIEW THE ABEND WALKBACK PROCEDURE FORMATS      00016010
016020*    WHEN THIS PROGRAM GOES DOWN INSIDE 441-443.                  00016020
016100******************************************************************00016100
016200 01  WS-MA-TABLE.                                                 00016200
016300     05  MA-ENTRY OCCURS 400 TIMES PIC S9(7)V9999 COMP-3.         00016300
016310 01  WS-MA-TABLE-DUMP REDEFINES WS-MA-TABLE PIC X(2400).          00016310
016400                                                                  00016400
016500 01  WS-CHANGE-WORK.                                              00016500
016600     05  WS-OLD-PRICE            PIC S9(7)V99   COMP-3.           00016600
016700     05  WS-NEW-PRICE            PIC S9(7)V99   COMP-3.           00016700
016800     05  WS-COMPUTED-CHANGE      PIC S9(5)V9999 COMP-3.           00016800
016850     05  FILLER                  PIC X(04).                       00016850
016900                                                                  00016900
017000 01  WS-CALC-FIELDS.                                              00017000
017100     05  WS-VOLUME-SUM           PIC S9(18)     COMP-3 VALUE ZERO.00017100
017200     05  WS-VOLUME-THRESHOLD     PIC S9(17)V99  COMP-3.           00017200
017300     05  WS-MA-SUM               PIC S9(9)V99   COMP-3.           00017300
017400     05  WS-RISING-RATIO         PIC S9V9(4)    COMP-3.           00017400
017450     05  FILLER                  PIC X(04).                       00017450
017500                                                                  00017500
017550 01  WS-LATEST-TRADE-DATE-X.                                      00017550
017560     05  WS-LATEST-TRADE-DATE       PIC X(10).                    00017560
017565     05  FILLER                     PIC X(02).                    00017565
017570 01  WS-LATEST-TRADE-DATE-PARTS REDEFINES WS-LATEST-TRADE-DATE-X. 00017570
017580     05  WS-LATEST-TRADE-YEAR       PIC X(04).                    00017580
017590     05  FILLER                     PIC X(01).                    00017590
017595     05  WS-LATEST-TRADE-MONTH      PIC X(02).                    00017595
017596     05  FILLER                     PIC X(01).                    00017596
017597     05  WS-LATEST-TRADE-DAY        PIC X(02).                    00017597
017800******************************************************************00017800
017900 PROCEDURE DIVISION.                                              00017900
018000******************************************************************00018000
018100                                                                  00018100
018200 000-MAIN-LINE.                                                   00018200
018300     DISPLAY 'STKANLYS STARTING'.                                 00018300
018400     PERFORM 100-INITIALIZE THRU 100-EXIT.                        00018400
018500     PERFORM 200-LOAD-AND-SORT-HISTORY THRU 200-EXIT.             00018500
018600     PERFORM 310-READ-MASTER-RECORD THRU 310-EXIT.                00018600
018700     PERFORM 300-PROCESS-MASTER-FILE THRU 300-EXIT                00018700
018800             UNTIL SM-EOF.                                        00018800
018900     PERFORM 900-TERMINATE THRU 900-EXIT.                         00018900
019000     DISPLAY 'STKANLYS COMPLETE - MASTER READ: '                  00019000
019100             WS-MASTER-READ-COUNT.                                00019100
019200     DISPLAY '                    ANALYSIS WRITTEN: '             00019200
019300             WS-ANALYSIS-WRITE-COUNT.                             00019300
019400     DISPLAY '                    SKIPPED-NO-HISTORY: '           00019400
019500             WS-SKIPPED-COUNT.                                    00019500
019600     GOBACK.                                                      00019600
019700                                                                  00019700
019800 100-INITIALIZE.                                                  00019800
019900     OPEN INPUT  SM-MASTER-FILE                                   00019900
020000                 HP-HISTORY-FILE                                  00020000
020100          OUTPUT SA-ANALYSIS-FILE.                                00020100
020200     IF NOT SM-STATUS-OK                                          00020200
020300         DISPLAY 'STKANLYS - ERROR OPENING STOCKMST. STATUS: '    00020300
020400                 WS-SM-STATUS                                     00020400
020500         MOVE 16 TO RETURN-CODE                                   00020500
020600         MOVE 'Y' TO WS-SM-EOF-SW                                 00020600
020700     END-IF.                                                      00020700
020800     IF NOT HP-STATUS-OK                                          00020800
020900         DISPLAY 'STKANLYS - ERROR OPENING STOCKHST. STATUS: '    00020900
021000                 WS-HP-STATUS                                     00021000
021100         MOVE 16 TO RETURN-CODE                                   00021100
021200         MOVE 'Y' TO WS-SM-EOF-SW                                 00021200
021300         MOVE 'Y' TO WS-HP-EOF-SW                                 00021300
021400     END-IF.                                                      00021400
021500     IF NOT SA-STATUS-OK                                          00021500
021600         DISPLAY 'STKANLYS - ERROR OPENING STOCKANL. STATUS: '    00021600
021700                 WS-SA-STATUS                                     00021700
021800         MOVE 16 TO RETURN-CODE                                   00021800
021900         MOVE 'Y' TO WS-SM-EOF-SW                                 00021900
022000         MOVE 'Y' TO WS-HP-EOF-SW                                 00022000
022100     END-IF.                                                      00022100
022200 100-EXIT.                                                        00022200
022300     EXIT.                                                        00022300
022400                                                                  00022400
022500******************************************************************00022500
022600*    LOAD THE WHOLE HISTORY FEED INTO HP-SORT-TABLE AND HAND IT   00022600
022700*    TO STKSORT.  SEE THE CHANGE LOG ENTRY FOR 03/07/01 -- THIS   00022700
022800*    REPLACED A PER-SYMBOL RESCAN OF THE RAW FEED.                00022800
022900******************************************************************00022900
023000 200-LOAD-AND-SORT-HISTORY.                                       00023000
023100     PERFORM 210-READ-HISTORY-RECORD THRU 210-EXIT                00023100
023200             UNTIL HP-EOF.                                        00023200
023300     IF HP-TOTAL-COUNT > 1                                        00023300
023400         CALL 'STKSORT' USING HP-TOTAL-COUNT, HP-SORT-TABLE       00023400
023500     END-IF.                                                      00023500
023600 200-EXIT.                                                        00023600
023700     EXIT.                                                        00023700
023800                                                                  00023800
023900 210-READ-HISTORY-RECORD.                                         00023900
024000     READ HP-HISTORY-FILE                                         00024000
024100         AT END                                                   00024100
024200             MOVE 'Y' TO WS-HP-EOF-SW                             00024200
024300     END-READ.                                                    00024300
024400     IF NOT HP-EOF                                                00024400
024500         IF HP-TOTAL-COUNT >= WS-MAX-HISTORY-ROWS                 00024500
024600             DISPLAY 'STKANLYS - HISTORY FEED EXCEEDS TABLE '     00024600
024700                     'CAPACITY OF ' WS-MAX-HISTORY-ROWS           00024700
024800             MOVE 16 TO RETURN-CODE                               00024800
024900             MOVE 'Y' TO WS-HP-EOF-SW                             00024900
025000         ELSE                                                     00025000
025100             ADD 1 TO HP-TOTAL-COUNT                              00025100
025200             MOVE CORRESPONDING HP-HISTORY-RECORD                 00025200
025300                              TO HP-SORT-ENTRY(HP-TOTAL-COUNT)    00025300
025400         END-IF                                                   00025400
025500     END-IF.                                                      00025500
025600 210-EXIT.                                                        00025600
025700     EXIT.                                                        00025700
025800                                                                  00025800
025900 300-PROCESS-MASTER-FILE.                                         00025900
026000     ADD 1 TO WS-MASTER-READ-COUNT.                               00026000
026100     PERFORM 320-FIND-HISTORY-FOR-SYMBOL THRU 320-EXIT.           00026100
026200     IF HP-FOUND-COUNT = ZERO                                     00026200
026300         ADD 1 TO WS-SKIPPED-COUNT                                00026300
026400     ELSE                                                         00026400
026500         PERFORM 400-COMPUTE-STOCK-ANALYSIS THRU 400-EXIT         00026500
026600         PERFORM 450-WRITE-ANALYSIS-RECORD THRU 450-EXIT          00026600
026700     END-IF.                                                      00026700
026800     PERFORM 310-READ-MASTER-RECORD THRU 310-EXIT.                00026800
026900 300-EXIT.                                                        00026900
027000     EXIT.                                                        00027000
027100                                                                  00027100
027200 310-READ-MASTER-RECORD.                                          00027200
027300     READ SM-MASTER-FILE                                          00027300
027400         AT END                                                   00027400
027500             MOVE 'Y' TO WS-SM-EOF-SW                             00027500
027600     END-READ.                                                    00027600
027700 310-EXIT.                                                        00027700
027800     EXIT.                                                        00027800
027900                                                                  00027900
028000******************************************************************00028000
028100*    HP-SORT-TABLE IS IN SYMBOL-ASCENDING SEQUENCE, SO A MATCH    00028100
028200*    ON SM-SYMBOL IS ALWAYS A SINGLE CONTIGUOUS BLOCK OF ROWS.    00028200
028300*    321-SCAN-ONE-ENTRY REMEMBERS THE FIRST MATCHING SUBSCRIPT    00028300
028400*    IN HP-START-SUB AND FORCES THE LOOP TO END AS SOON AS THE    00028400
028500*    BLOCK OF MATCHES IS PASSED -- THE MASTER FILE IS NOT ITSELF  00028500
028600*    IN SYMBOL SEQUENCE SO WE RESCAN THE WHOLE TABLE EVERY TIME.  00028600
028700******************************************************************00028700
028800 320-FIND-HISTORY-FOR-SYMBOL.                                     00028800
028900     MOVE ZERO TO HP-FOUND-COUNT.                                 00028900
029000     MOVE ZERO TO HP-START-SUB.                                   00029000
029100     PERFORM 321-SCAN-ONE-ENTRY THRU 321-EXIT                     00029100
029200             VARYING HP-SCAN-SUB FROM 1 BY 1                      00029200
029300             UNTIL HP-SCAN-SUB > HP-TOTAL-COUNT.                  00029300
029400 320-EXIT.                                                        00029400
029500     EXIT.                                                        00029500
029600                                                                  00029600
029700 321-SCAN-ONE-ENTRY.                                              00029700
029800     IF HP-SYMBOL OF HP-SORT-ENTRY(HP-SCAN-SUB) = SM-SYMBOL       00029800
029900         IF HP-START-SUB = ZERO                                   00029900
030000             MOVE HP-SCAN-SUB TO HP-START-SUB                     00030000
030100         END-IF                                                   00030100
030200         ADD 1 TO HP-FOUND-COUNT                                  00030200
030300     ELSE                                                         00030300
030400         IF HP-START-SUB NOT = ZERO                               00030400
030500             MOVE HP-TOTAL-COUNT TO HP-SCAN-SUB                   00030500
030600         END-IF                                                   00030600
030700     END-IF.                                                      00030700
030800 321-EXIT.                                                        00030800
030900     EXIT.                                                        00030900
031000                                                                  00031000
031100******************************************************************00031100
031200*    ALL SIX ANALYSIS FIELDS FOR ONE STOCK.  HP-START-SUB / -1    00031200
031300*    THROUGH HP-START-SUB + HP-FOUND-COUNT - 1 IS THIS SYMBOL'S   00031300
031400*    SLICE OF HP-SORT-TABLE, POSITION 0 = LATEST TRADING DAY.     00031400
031500******************************************************************00031500
031600 400-COMPUTE-STOCK-ANALYSIS.                                      00031600
031700     INITIALIZE SA-ANALYSIS-RECORD.                               00031700
031800     MOVE SM-SYMBOL          TO SA-TICKER.                        00031800
031900     MOVE SM-COMPANY-NAME    TO SA-COMPANY-NAME.                  00031900
032000     MOVE SM-MARKET-CAP      TO SA-MARKET-CAP.                    00032000
032100     MOVE HP-DAY-VOLUME OF HP-SORT-ENTRY(HP-START-SUB)            00032100
032200                             TO SA-VOLUME.                        00032200
032210     MOVE HP-PRICE-DATE OF HP-SORT-ENTRY(HP-START-SUB)            00032210
032220                             TO WS-LATEST-TRADE-DATE.             00032220
032300     PERFORM 411-COMPUTE-CHANGE-1D  THRU 411-EXIT.                00032300
032400     PERFORM 412-COMPUTE-CHANGE-5D  THRU 412-EXIT.                00032400
032500     PERFORM 413-COMPUTE-CHANGE-30D THRU 413-EXIT.                00032500
032600     PERFORM 420-COMPUTE-AVERAGE-VOLUME THRU 420-EXIT.            00032600
032700     PERFORM 430-COMPUTE-VOLUME-FLAG    THRU 430-EXIT.            00032700
032800     PERFORM 440-COMPUTE-UPTREND-FLAG   THRU 440-EXIT.            00032800
032900 400-EXIT.                                                        00032900
033000     EXIT.                                                        00033000
033100                                                                  00033100
033200******************************************************************00033200
033300*    COMMON PERCENT-CHANGE FORMULA -- CALLED WITH WS-OLD-PRICE /  00033300
033400*    WS-NEW-PRICE ALREADY SET.  DIVIDE-BY-ZERO GUARDED PER THE    00033400
033500*    ANALYST SPEC -- A ZERO OLD PRICE GIVES A ZERO CHANGE, NOT AN 00033500
033600*    ABEND.                                                       00033600
033700******************************************************************00033700
033800 410-COMPUTE-PRICE-CHANGE.                                        00033800
033900     IF WS-OLD-PRICE = ZERO                                       00033900
034000         MOVE ZERO TO WS-COMPUTED-CHANGE                          00034000
034100     ELSE                                                         00034100
034200         COMPUTE WS-COMPUTED-CHANGE ROUNDED =                     00034200
034300             ((WS-NEW-PRICE - WS-OLD-PRICE) / WS-OLD-PRICE) * 100 00034300
034400     END-IF.                                                      00034400
034500 410-EXIT.                                                        00034500
034600     EXIT.                                                        00034600
034700                                                                  00034700
034800 411-COMPUTE-CHANGE-1D.                                           00034800
034900     IF HP-FOUND-COUNT < 2                                        00034900
035000         MOVE ZERO TO SA-PRICE-CHANGE-1D                          00035000
035100     ELSE                                                         00035100
035200         MOVE HP-CLOSE-PRICE OF HP-SORT-ENTRY(HP-START-SUB + 1)   00035200
035300                                 TO WS-OLD-PRICE                  00035300
035400         MOVE HP-CLOSE-PRICE OF HP-SORT-ENTRY(HP-START-SUB)       00035400
035500                                 TO WS-NEW-PRICE                  00035500
035600         PERFORM 410-COMPUTE-PRICE-CHANGE THRU 410-EXIT           00035600
035700         MOVE WS-COMPUTED-CHANGE TO SA-PRICE-CHANGE-1D            00035700
035800     END-IF.                                                      00035800
035900 411-EXIT.                                                        00035900
036000     EXIT.                                                        00036000
036100                                                                  00036100
036200 412-COMPUTE-CHANGE-5D.                                           00036200
036300     IF HP-FOUND-COUNT < 5                                        00036300
036400         MOVE ZERO TO SA-PRICE-CHANGE-5D                          00036400
036500     ELSE                                                         00036500
036600         MOVE HP-CLOSE-PRICE OF HP-SORT-ENTRY(HP-START-SUB + 4)   00036600
036700                                 TO WS-OLD-PRICE                  00036700
036800         MOVE HP-CLOSE-PRICE OF HP-SORT-ENTRY(HP-START-SUB)       00036800
036900                                 TO WS-NEW-PRICE                  00036900
037000         PERFORM 410-COMPUTE-PRICE-CHANGE THRU 410-EXIT           00037000
037100         MOVE WS-COMPUTED-CHANGE TO SA-PRICE-CHANGE-5D            00037100
037200     END-IF.                                                      00037200
037300 412-EXIT.                                                        00037300
037400     EXIT.                                                        00037400
037500                                                                  00037500
037600******************************************************************00037600
037700*    "30-DAY" IS A TRADING-DAY WINDOW APPROXIMATED BY REQUIRING   00037700
037800*    15 ROWS OF HISTORY (SEE THE 04/02/91 CHANGE LOG ENTRY) --    00037800
037900*    NOT A LITERAL 30-ROW LOOKBACK.  THE COMPARISON PRICE IS      00037900
038000*    WHATEVER THE OLDEST AVAILABLE ROW IS FOR THIS SYMBOL.        00038000
038100******************************************************************00038100
038200 413-COMPUTE-CHANGE-30D.                                          00038200
038300     IF HP-FOUND-COUNT < 15                                       00038300
038400         MOVE ZERO TO SA-PRICE-CHANGE-30D                         00038400
038500     ELSE                                                         00038500
038600         COMPUTE WS-OLDEST-SUB =                                  00038600
038700             HP-START-SUB + HP-FOUND-COUNT - 1                    00038700
038800         MOVE HP-CLOSE-PRICE OF HP-SORT-ENTRY(WS-OLDEST-SUB)      00038800
038900                                 TO WS-OLD-PRICE                  00038900
039000         MOVE HP-CLOSE-PRICE OF HP-SORT-ENTRY(HP-START-SUB)       00039000
039100                                 TO WS-NEW-PRICE                  00039100
039200         PERFORM 410-COMPUTE-PRICE-CHANGE THRU 410-EXIT           00039200
039300         MOVE WS-COMPUTED-CHANGE TO SA-PRICE-CHANGE-30D           00039300
039400     END-IF.                                                      00039400
039500 413-EXIT.                                                        00039500
039600     EXIT.                                                        00039600
039700                                                                  00039700
039800 420-COMPUTE-AVERAGE-VOLUME.                                      00039800
039900     MOVE ZERO TO WS-VOLUME-SUM.                                  00039900
040000     PERFORM 421-ADD-ONE-VOLUME THRU 421-EXIT                     00040000
040100             VARYING AVG-SUB FROM 1 BY 1                          00040100
040200             UNTIL AVG-SUB > HP-FOUND-COUNT.                      00040200
040300     COMPUTE SA-AVERAGE-VOLUME ROUNDED =                          00040300
040400         WS-VOLUME-SUM / HP-FOUND-COUNT.                          00040400
040500 420-EXIT.                                                        00040500
040600     EXIT.                                                        00040600
040700                                                                  00040700
040800 421-ADD-ONE-VOLUME.                                              00040800
040900     COMPUTE WS-POS-SUB = HP-START-SUB + AVG-SUB - 1.             00040900
041000     ADD HP-DAY-VOLUME OF HP-SORT-ENTRY(WS-POS-SUB)               00041000
041100                             TO WS-VOLUME-SUM.                    00041100
041200 421-EXIT.                                                        00041200
041300     EXIT.                                                        00041300
041400                                                                  00041400
041500 430-COMPUTE-VOLUME-FLAG.                                         00041500
041600     MOVE 'N' TO SA-HAS-UNUSUAL-VOLUME.                           00041600
041700     IF SA-AVERAGE-VOLUME > ZERO                                  00041700
041800         COMPUTE WS-VOLUME-THRESHOLD = SA-AVERAGE-VOLUME * 1.5    00041800
041900         IF SA-VOLUME > WS-VOLUME-THRESHOLD                       00041900
042000             MOVE 'Y' TO SA-HAS-UNUSUAL-VOLUME                    00042000
042100         END-IF                                                   00042100
042200     END-IF.                                                      00042200
042300 430-EXIT.                                                        00042300
042400     EXIT.                                                        00042400
042500                                                                  00042500
042600******************************************************************00042600
042700*    UPTREND FLAG.  FEWER THAN 6 ROWS MEANS EITHER FEWER THAN 5   00042700
042800*    ROWS (SPEC SAYS "FALSE IMMEDIATELY") OR EXACTLY 5 ROWS       00042800
042900*    (EXACTLY ONE MOVING AVERAGE, ZERO PAIRS TO COMPARE -- A 0/0  00042900
043000*    RATIO).  BOTH CASES ARE LEFT AT THE 'N' MOVED BELOW WITHOUT  00043000
043100*    EVER REACHING THE RATIO COMPUTE, WHICH AVOIDS THE DIVIDE BY  00043100
043200*    ZERO.  SEE THE 11/02/94 CHANGE LOG ENTRY.                    00043200
043300******************************************************************00043300
043400 440-COMPUTE-UPTREND-FLAG.                                        00043400
043500     MOVE 'N' TO SA-IS-UPTREND.                                   00043500
043600     IF HP-FOUND-COUNT > 5                                        00043600
043700         PERFORM 441-BUILD-MOVING-AVERAGES THRU 441-EXIT          00043700
043800         PERFORM 442-COUNT-RISING-PAIRS    THRU 442-EXIT          00043800
043900         IF TOTAL-PAIR-COUNT > ZERO                               00043900
044000             COMPUTE WS-RISING-RATIO ROUNDED =                    00044000
044100                 RISING-PAIR-COUNT / TOTAL-PAIR-COUNT             00044100
044200             IF WS-RISING-RATIO > 0.6                             00044200
044300                 MOVE 'Y' TO SA-IS-UPTREND                        00044300
044400             END-IF                                               00044400
044500         END-IF                                                   00044500
044600     END-IF.                                                      00044600
044700 440-EXIT.                                                        00044700
044800     EXIT.                                                        00044800
044900                                                                  00044900
045000******************************************************************00045000
045100*    MA-ENTRY(1) IS THE NEWEST 5-DAY WINDOW (POSITIONS 0-4),      00045100
045200*    MA-ENTRY(2) THE NEXT WINDOW OVER (POSITIONS 1-5), AND SO ON  00045200
045300*    THROUGH MA-ENTRY(N-4) (POSITIONS N-5..N-1, THE OLDEST        00045300
045400*    WINDOW).  N-4 WINDOWS IN ALL.                                00045400
045500******************************************************************00045500
045600 441-BUILD-MOVING-AVERAGES.                                       00045600
045700     MOVE ZERO TO MA-COUNT.                                       00045700
045800     PERFORM 443-BUILD-ONE-MA THRU 443-EXIT                       00045800
045900             VARYING MA-WINDOW-SUB FROM 1 BY 1                    00045900
046000             UNTIL MA-WINDOW-SUB > HP-FOUND-COUNT - 4.            00046000
046100 441-EXIT.                                                        00046100
046200     EXIT.                                                        00046200
046300                                                                  00046300
046400 443-BUILD-ONE-MA.                                                00046400
046500     MOVE ZERO TO WS-MA-SUM.                                      00046500
046600     PERFORM 444-SUM-ONE-WINDOW THRU 444-EXIT                     00046600
046700             VARYING MA-SUB FROM 1 BY 1 UNTIL MA-SUB > 5.         00046700
046800     ADD 1 TO MA-COUNT.                                           00046800
046900     COMPUTE MA-ENTRY(MA-COUNT) ROUNDED = WS-MA-SUM / 5.          00046900
047000 443-EXIT.                                                        00047000
047100     EXIT.                                                        00047100
047200                                                                  00047200
047300 444-SUM-ONE-WINDOW.                                              00047300
047400     COMPUTE WS-POS-SUB =                                         00047400
047500         HP-START-SUB + MA-WINDOW-SUB + MA-SUB - 2.               00047500
047600     ADD HP-CLOSE-PRICE OF HP-SORT-ENTRY(WS-POS-SUB)              00047600
047700                             TO WS-MA-SUM.                        00047700
047800 444-EXIT.                                                        00047800
047900     EXIT.                                                        00047900
048000                                                                  00048000
048100******************************************************************00048100
048200*    A "RISING PAIR" IS TWO ADJACENT MOVING AVERAGES WHERE THE    00048200
048300*    NEWER WINDOW (THE LOWER-NUMBERED MA-ENTRY) BEAT THE OLDER    00048300
048400*    ONE.  445-TEST-ONE-PAIR USES ">" NOT ">=" -- A FLAT PAIR IS  00048400
048500*    NOT A RISING PAIR.                                           00048500
048600******************************************************************00048600
048700 442-COUNT-RISING-PAIRS.                                          00048700
048800     MOVE ZERO TO RISING-PAIR-COUNT.                              00048800
048900     COMPUTE TOTAL-PAIR-COUNT = MA-COUNT - 1.                     00048900
049000     IF TOTAL-PAIR-COUNT > ZERO                                   00049000
049100         PERFORM 445-TEST-ONE-PAIR THRU 445-EXIT                  00049100
049200                 VARYING PAIR-SUB FROM 1 BY 1                     00049200
049300                 UNTIL PAIR-SUB > TOTAL-PAIR-COUNT                00049300
049400     END-IF.                                                      00049400
049500 442-EXIT.                                                        00049500
049600     EXIT.                                                        00049600
049700                                                                  00049700
049800 445-TEST-ONE-PAIR.                                                00049800
049900     IF MA-ENTRY(PAIR-SUB) > MA-ENTRY(PAIR-SUB + 1)               00049900
050000         ADD 1 TO RISING-PAIR-COUNT                               00050000
050100     END-IF.                                                      00050100
050200 445-EXIT.                                                        00050200
050300     EXIT.                                                        00050300
050400                                                                  00050400
050500 450-WRITE-ANALYSIS-RECORD.                                       00050500
050600     WRITE SA-ANALYSIS-RECORD.                                    00050600
050700     ADD 1 TO WS-ANALYSIS-WRITE-COUNT.                            00050700
050800 450-EXIT.                                                        00050800
050900     EXIT.                                                        00050900
051000                                                                  00051000
051100 900-TERMINATE.                                                   00051100
051200     CLOSE SM-MASTER-FILE HP-HISTORY-FILE SA-ANALYSIS-FILE.       00051200
051300 900-EXIT.                                                        00051300
051400     EXIT.                                                        00051400
