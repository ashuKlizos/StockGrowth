000100 IDENTIFICATION DIVISION.                                          00000100
000200 PROGRAM-ID.     STKRPTS.                                         00000200
000300 AUTHOR.         D. R. STOUT.                                     00000300
000400 INSTALLATION.   THE SYSTEMS GROUP.                               00000400
000500 DATE-WRITTEN.   04/29/91.                                        00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY.       NON-CONFIDENTIAL.                                00000700
000800******************************************************************00000800
000900*                                                                 00000900
001000*    STKRPTS   -  STOCK SCREENING REPORT SELECTOR                 00001000
001100*                                                                 00001100
001200*    READS THE STOCK-ANALYSIS FILE WRITTEN BY STKANLYS AND        00001200
001300*    PRODUCES ONE OF FOUR SCREENING VIEWS, CHOSEN BY A CONTROL    00001300
001400*    CARD READ AT START-UP (SEE 100-INITIALIZE):                  00001400
001500*                                                                 00001500
001600*        REPORT-TYPE  U  -  UPTREND STOCKS,   SORTED DESCENDING   00001600
001700*                           ON THE 30-DAY PRICE CHANGE.           00001700
001800*        REPORT-TYPE  V  -  UNUSUAL VOLUME STOCKS, SORTED         00001800
001810*                           DESCENDING ON (VOLUME / AVG-VOLUME).  00001810
001900*        REPORT-TYPE  G  -  TOP GAINERS BY 1/5/30-DAY CHANGE --   00001900
001910*                           PERIOD BLANK OR UNRECOGNIZED DEFAULTS 00001910
001920*                           TO THE 30-DAY CHANGE.                 00001920
001930*        REPORT-TYPE  F  -  GENERIC FIELD FILTER -- UP TO FIVE    00001930
001940*                           THRESHOLDS/FLAGS, EACH INDEPENDENTLY  00001940
001950*                           OPTIONAL AND ALL APPLIED TOGETHER.    00001950
001960*                           NOT SORTED -- ROWS STAY IN THE ORDER  00001960
001970*                           THEY WERE READ FROM STOCK-ANALYSIS.   00001970
002000*                                                                 00002000
002100*    EACH SELECTED ROW IS RE-EMITTED IN FULL, IN THE SAME         00002100
002200*    STOCK-ANALYSIS-RECORD LAYOUT IT WAS READ IN ON -- THIS IS    00002200
002300*    NOT A PRINTED REPORT AND CARRIES NO PAGE HEADERS OR A        00002300
002400*    TOTALS LINE.  TIES ON THE SORT VALUE KEEP THE ORDER THEY     00002400
002450*    WERE READ IN FROM THE STOCK-ANALYSIS FILE -- SEE THE NOTE    00002450
002460*    AT 420-SHIFT-ONE-ENTRY.                                      00002460
002500*                                                                 00002500
002600*    RUN AS A ONE-STEP BATCH JOB.  CONTROL CARD ON SYSIN.         00002600
002700*                                                                 00002700
002800*    CHANGE LOG                                                   00002800
002900*    ----------                                                   00002900
003000*    04/29/91  DRS  ORIGINAL PROGRAM -- UPTREND AND      SG-4403  00003000
003100*                   VOLUME VIEWS ONLY.                    SG-4403 00003100
003200*    08/19/91  TAF  ADDED THE GAINERS VIEW WITH THE       SG-4416 00003200
003300*                   1/5/30-DAY PERIOD SELECTOR.           SG-4416 00003300
003400*    11/02/94  KLW  ADDED THE GENERIC FIELD-FILTER VIEW   SG-4431 00003400
003500*                   (REPORT-TYPE F) SO RESEARCH CAN       SG-4431 00003500
003600*                   SCREEN ON A FIELD WE HAVEN'T BUILT A  SG-4431 00003600
003700*                   NAMED REPORT FOR YET.                 SG-4431 00003700
003800*    06/23/98  TAF  Y2K REVIEW -- NO DATE ARITHMETIC IN   SG-4462 00003800
003900*                   THIS PROGRAM.  SIGNED OFF.            SG-4462 00003900
004000*    03/07/01  MPB  RAISED SA-WORK-TABLE FROM 2000 TO     SG-4503 00004000
004100*                   5000 ENTRIES -- SCREENING UNIVERSE    SG-4503 00004100
004200*                   OUTGREW THE OLD TABLE SIZE.           SG-4503 00004200
004210*    09/17/01  MPB  AUDIT FOUND UPTREND/VOLUME VIEWS      SG-4509 00004210
004220*                   BOTH SCORING ON AVERAGE VOLUME.       SG-4509 00004220
004230*                   REPOINTED UPTREND TO THE 30-DAY       SG-4509 00004230
004240*                   CHANGE AND ADDED THE VOLUME-RATIO     SG-4509 00004240
004250*                   CALCULATION FOR THE VOLUME VIEW.      SG-4509 00004250
004260*                   ALSO FIXED GAINERS TO DEFAULT TO THE  SG-4509 00004260
004270*                   30-DAY CHANGE (WAS FALLING THROUGH    SG-4509 00004270
004280*                   TO AVERAGE VOLUME ON A BLANK PERIOD). SG-4509 00004280
004290*    09/17/01  MPB  REPLACED THE SINGLE-FIELD FILTER      SG-4510 00004290
004300*                   SELECTOR WITH FIVE INDEPENDENT,       SG-4510 00004300
004310*                   SIMULTANEOUSLY-APPLICABLE THRESHOLDS  SG-4510 00004310
004320*                   AND FLAGS (MARKET-CAP MIN/MAX, THE    SG-4510 00004320
004330*                   30-DAY CHANGE MINIMUM, AND THE        SG-4510 00004330
004340*                   UPTREND/UNUSUAL-VOLUME FLAGS) SO      SG-4510 00004340
004350*                   RESEARCH CAN COMBINE CRITERIA IN ONE  SG-4510 00004350
004360*                   RUN INSTEAD OF PICKING ONE FIELD.     SG-4510 00004360
004370*    09/17/01  MPB  DROPPED THE PAGE HEADERS AND THE      SG-4511 00004370
004380*                   "STOCKS SELECTED" TOTALS LINE --      SG-4511 00004380
004390*                   NEVER PART OF THE ORIGINAL SPEC FOR   SG-4511 00004390
004400*                   THIS JOB.  REPORT-FILE NOW CARRIES A  SG-4511 00004400
004410*                   FULL STOCK-ANALYSIS-RECORD PER ROW,   SG-4511 00004410
004420*                   NOT A COLUMNAR PRINT LINE, AND         SG-4511 00004420
004430*                   MARKET-CAP AND VOLUME ARE NO LONGER   SG-4511 00004430
004440*                   DROPPED FROM THE OUTPUT.              SG-4511 00004440
004450*                                                                 00004450
004460******************************************************************00004460
004500 ENVIRONMENT DIVISION.                                            00004500
004600 CONFIGURATION SECTION.                                           00004600
004700 SOURCE-COMPUTER.  IBM-370.                                       00004700
004800 OBJECT-COMPUTER.  IBM-370.                                       00004800
004900 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                            00004900
005000 INPUT-OUTPUT SECTION.                                            00005000
005100 FILE-CONTROL.                                                    00005100
005200                                                                  00005200
005300     SELECT SA-ANALYSIS-FILE ASSIGN TO STOCKANL                   00005300
005400            ORGANIZATION IS LINE SEQUENTIAL                       00005400
005500            FILE STATUS  IS WS-SA-STATUS.                         00005500
005600                                                                  00005600
005700     SELECT REPORT-FILE      ASSIGN TO PRTFILE                    00005700
005800            ORGANIZATION IS LINE SEQUENTIAL                       00005800
005900            FILE STATUS  IS WS-RPT-STATUS.                        00005900
006000                                                                  00006000
006100******************************************************************00006100
006200 DATA DIVISION.                                                   00006200
006300 FILE SECTION.                                                    00006300
006400                                                                  00006400
006500 FD  SA-ANALYSIS-FILE                                             00006500
006600     RECORDING MODE IS F                                          00006600
006700     LABEL RECORDS ARE STANDARD.                                  00006700
006800 COPY STKACPY.                                                    00006800
006900                                                                  00006900
007000 FD  REPORT-FILE                                                  00007000
007100     RECORDING MODE IS F                                          00007100
007200     LABEL RECORDS ARE STANDARD.                                  00007200
007210*    SAME PHYSICAL LAYOUT AS STOCK-ANALYSIS -- WE ARE RE-EMITTING 00007210
007220*    THE SELECTED ROWS, NOT PRINTING A COLUMNAR REPORT.  FIELDS   00007220
007230*    KEEP THEIR STKACPY NAMES, SO CODE THAT SETS THEM MUST        00007230
007240*    QUALIFY WITH "OF RO-OUTPUT-RECORD" (SEE 510-WRITE-ONE-ROW).  00007240
007250                                                     SG-4511      00007250
007260 COPY STKACPY REPLACING SA-ANALYSIS-RECORD BY RO-OUTPUT-RECORD.   00007260
007400                                                                  00007400
007500******************************************************************00007500
007600 WORKING-STORAGE SECTION.                                         00007600
007700******************************************************************00007700
007800 01  WS-FILE-STATUS-CODES.                                        00007800
007900     05  WS-SA-STATUS            PIC X(02) VALUE SPACES.          00007900
008000         88  SA-STATUS-OK            VALUE '00'.                  00008000
008100     05  WS-RPT-STATUS           PIC X(02) VALUE SPACES.          00008100
008200         88  RPT-STATUS-OK           VALUE '00'.                  00008200
008210     05  FILLER                  PIC X(04).                       00008210
008300                                                                  00008300
008400 01  WS-SWITCHES.                                                 00008400
008500     05  WS-SA-EOF-SW            PIC X(01) VALUE 'N'.             00008500
008600         88  SA-EOF                  VALUE 'Y'.                   00008600
008610     05  FILLER                  PIC X(01).                       00008610
008700                                                                  00008700
008800 77  WS-MAX-WORK-ROWS            PIC S9(08) COMP VALUE +5000.     00008800
008900                                                                  00008900
009000 77  SA-TOTAL-COUNT              PIC S9(08) COMP VALUE ZERO.      00009000
009100 77  SA-SELECTED-COUNT           PIC S9(08) COMP VALUE ZERO.      00009100
009200 77  SA-SCAN-SUB                 PIC S9(08) COMP VALUE ZERO.      00009200
009300 77  WS-LINE-COUNT               PIC S9(08) COMP VALUE ZERO.      00009300
009320*    LETS 510-WRITE-ONE-ROW'S ABEND WALKBACK SHOW HOW MANY ROWS   00009320
009330*    HAD BEEN WRITTEN TO REPORT-FILE.                      SG-4511 00009330
009340 77  WS-LINE-COUNT-DUMP REDEFINES WS-LINE-COUNT PIC X(04).        00009340
009400                                                                  00009400
009440 01  WS-SELECTION-WORK-FIELDS.                                    00009440
009450     05  WS-ROW-QUALIFIES-SW     PIC X(01) VALUE 'N'.             00009450
009480     05  WS-THIS-SORT-VALUE      PIC S9(15)V9999 COMP-3.          00009480
009485*    HOLDS (VOLUME / AVG-VOLUME) WHILE 341-COMPUTE-VOLUME-RATIO   00009485
009486*    WORKS OUT THE VOLUME VIEW'S SORT KEY.              SG-4509   00009486
009487     05  WS-VOLUME-RATIO         PIC S9(9)V9999 COMP-3.           00009487
009490     05  FILLER                  PIC X(05).                       00009490
009600                                                                  00009600
009700******************************************************************00009700
009800*    CONTROL CARD -- ONE PER RUN, READ FROM SYSIN.  SEE THE       00009800
009900*    REPORT-TYPE LIST IN THE PROGRAM BANNER ABOVE.                00009900
010000*                                                                 00010000
010010*    THE FILTER VIEW (REPORT-TYPE F) TAKES UP TO FIVE CRITERIA,   00010010
010020*    EACH WITH ITS OWN "SUPPLIED" SWITCH SO A LEGITIMATE ZERO     00010030
010030*    THRESHOLD IS NOT MISTAKEN FOR "NOT SUPPLIED" -- ALL FIVE     00010040
010040*    ARE APPLIED TOGETHER (AND-ED) WHEN PRESENT.  SEE 330-        00010050
010050*    APPLY-FILTER-THRESHOLDS.                          SG-4510    00010060
010300******************************************************************00010300
010400 01  SR-CONTROL-CARD.                                             00010400
010500     05  SR-REPORT-TYPE          PIC X(01).                       00010500
010600         88  SR-TYPE-UPTREND         VALUE 'U'.                   00010600
010700         88  SR-TYPE-VOLUME          VALUE 'V'.                   00010700
010800         88  SR-TYPE-GAINERS         VALUE 'G'.                   00010800
010900         88  SR-TYPE-FILTER          VALUE 'F'.                   00010900
011000     05  SR-GAINERS-PERIOD       PIC X(01).                       00011000
011010*        BLANK OR ANY VALUE OTHER THAN '1'/'5' DEFAULTS TO THE    00011010
011020*        30-DAY CHANGE -- SEE 340-SET-SORT-KEY.        SG-4509    00011020
011100         88  SR-PERIOD-1D            VALUE '1'.                   00011100
011200         88  SR-PERIOD-5D            VALUE '5'.                   00011200
011300     05  SR-FILTER-MKTCAP-MIN-SW PIC X(01).                       00011300
011310         88  SR-FILTER-MKTCAP-MIN-ON VALUE 'Y'.                   00011310
011320     05  SR-FILTER-MKTCAP-MIN    PIC S9(13)V99.                   00011320
011330     05  SR-FILTER-MKTCAP-MAX-SW PIC X(01).                       00011330
011340         88  SR-FILTER-MKTCAP-MAX-ON VALUE 'Y'.                   00011340
011350     05  SR-FILTER-MKTCAP-MAX    PIC S9(13)V99.                   00011350
011360     05  SR-FILTER-CHG30-MIN-SW  PIC X(01).                       00011360
011370         88  SR-FILTER-CHG30-MIN-ON  VALUE 'Y'.                   00011370
011380     05  SR-FILTER-CHG30-MIN     PIC S9(5)V9999.                  00011380
011390     05  SR-FILTER-UPTREND-SW    PIC X(01).                       00011390
011400         88  SR-FILTER-UPTREND-ON    VALUE 'Y'.                   00011400
011410     05  SR-FILTER-VOLUME-SW     PIC X(01).                       00011410
011420         88  SR-FILTER-VOLUME-ON     VALUE 'Y'.                   00011420
012600     05  FILLER                  PIC X(14).                       00012600
012610*    RAW CARD-IMAGE VIEW OF THE CONTROL CARD -- USED BY THE       00012610
012620*    ABEND WALKBACK PROCEDURE TO ECHO WHAT WAS ON SYSIN.  SG-4503 00012620
012630 01  SR-CONTROL-CARD-IMAGE REDEFINES SR-CONTROL-CARD PIC X(60).   00012630
012700                                                                  00012700
012800******************************************************************00012800
012900*    SA-WORK-TABLE HOLDS EVERY ROW READ FROM THE STOCK-ANALYSIS   00012900
013000*    FILE.  SA-SELECTED-TABLE HOLDS ONLY THE ROWS THIS RUN'S      00013000
013100*    REPORT-TYPE SELECTED, IN THE ORDER 300-SELECT-RECORDS        00013100
013200*    FOUND THEM -- 400-SORT-SELECTED THEN PUTS THAT SMALLER       00013200
013300*    TABLE INTO DESCENDING SCORE ORDER.                           00013300
013400******************************************************************00013400
013500 01  SA-WORK-TABLE.                                               00013500
013600     05  SA-WORK-ENTRY OCCURS 5000 TIMES.                         00013600
013700         10  WA-TICKER               PIC X(10).                   00013700
013800         10  WA-COMPANY-NAME         PIC X(60).                   00013800
013900         10  WA-MARKET-CAP           PIC S9(13)V99.               00013900
014000         10  WA-VOLUME               PIC S9(15).                  00014000
014100         10  WA-PRICE-CHANGE-1D      PIC S9(5)V9999.              00014100
014200         10  WA-PRICE-CHANGE-5D      PIC S9(5)V9999.              00014200
014300         10  WA-PRICE-CHANGE-30D     PIC S9(5)V9999.              00014300
014400         10  WA-IS-UPTREND           PIC X(01).                   00014400
014500         10  WA-HAS-UNUSUAL-VOLUME   PIC X(01).                   00014500
014600         10  WA-AVERAGE-VOLUME       PIC S9(15)V99.               00014600
014610         10  FILLER                  PIC X(10).                   00014610
014700                                                                  00014700
014800 01  SA-SELECTED-TABLE.                                           00014800
014900     05  SA-SELECTED-ENTRY OCCURS 5000 TIMES.                     00014900
015000         10  SE-TICKER               PIC X(10).                   00015000
015100         10  SE-COMPANY-NAME         PIC X(60).                   00015100
015200         10  SE-MARKET-CAP           PIC S9(13)V99.               00015200
015300         10  SE-VOLUME               PIC S9(15).                  00015300
015400         10  SE-PRICE-CHANGE-1D      PIC S9(5)V9999.              00015400
015500         10  SE-PRICE-CHANGE-5D      PIC S9(5)V9999.              00015500
015600         10  SE-PRICE-CHANGE-30D     PIC S9(5)V9999.              00015600
015700         10  SE-IS-UPTREND           PIC X(01).                   00015700
015800         10  SE-HAS-UNUSUAL-VOLUME   PIC X(01).                   00015800
015900         10  SE-AVERAGE-VOLUME       PIC S9(15)V99.               00015900
016000         10  SE-SORT-VALUE           PIC S9(15)V9999 COMP-3.      00016000
016010         10  FILLER                  PIC X(10).                   00016010
016100                                                                  00016100
016200 01  WS-INSERT-ENTRY.                                             00016200
016300     05  WI-TICKER               PIC X(10).                       00016300
016400     05  WI-COMPANY-NAME         PIC X(60).                       00016400
016500     05  WI-MARKET-CAP           PIC S9(13)V99.                   00016500
016600     05  WI-VOLUME               PIC S9(15).                      00016600
016700     05  WI-PRICE-CHANGE-1D      PIC S9(5)V9999.                  00016700
016800     05  WI-PRICE-CHANGE-5D      PIC S9(5)V9999.                  00016800
016900     05  WI-PRICE-CHANGE-30D     PIC S9(5)V9999.                  00016900
017000     05  WI-IS-UPTREND           PIC X(01).                       00017000
017100     05  WI-HAS-UNUSUAL-VOLUME   PIC X(01).                       00017100
017200     05  WI-AVERAGE-VOLUME       PIC S9(15)V99.                   00017200
017300     05  WI-SORT-VALUE           PIC S9(15)V9999 COMP-3.          00017300
017305     05  FILLER                  PIC X(10).                       00017305
017310 01  WS-INSERT-ENTRY-DUMP REDEFINES WS-INSERT-ENTRY PIC X(166).   00017310
017400                                                                  00017400
017500 01  WS-ARRAY-SUBSCRIPTS.                                         00017500
017600     05  WS-MOVE-FROM            PIC S9(08) COMP VALUE ZERO.      00017600
017700     05  WS-INSERT-TO            PIC S9(08) COMP VALUE ZERO.      00017700
017750     05  FILLER                  PIC X(04).                       00017750
017800                                                                  00017800
017900                                                                  00017900
022400******************************************************************00022400
022500 PROCEDURE DIVISION.                                              00022500
022600******************************************************************00022600
022700                                                                  00022700
022800 000-MAIN-LINE.                                                   00022800
022900     DISPLAY 'STKRPTS STARTING'.                                  00022900
023000     PERFORM 100-INITIALIZE THRU 100-EXIT.                        00023000
023100     PERFORM 200-LOAD-ANALYSIS-FILE THRU 200-EXIT.                00023100
023200     PERFORM 300-SELECT-RECORDS THRU 300-EXIT.                    00023200
023300     PERFORM 400-SORT-SELECTED THRU 400-EXIT.                     00023300
023400     PERFORM 500-PRINT-REPORT THRU 500-EXIT.                      00023400
023500     PERFORM 900-TERMINATE THRU 900-EXIT.                         00023500
023600     DISPLAY 'STKRPTS COMPLETE - READ: ' SA-TOTAL-COUNT           00023600
023700             ' SELECTED: ' SA-SELECTED-COUNT.                     00023700
023800     GOBACK.                                                      00023800
023900                                                                  00023900
024000 100-INITIALIZE.                                                  00024000
024100     ACCEPT SR-CONTROL-CARD.                                      00024100
024200     OPEN INPUT  SA-ANALYSIS-FILE                                 00024200
024300          OUTPUT REPORT-FILE.                                     00024300
024400     IF NOT SA-STATUS-OK                                          00024400
024500         DISPLAY 'STKRPTS - ERROR OPENING STOCKANL. STATUS: '     00024500
024600                 WS-SA-STATUS                                     00024600
024700         MOVE 16 TO RETURN-CODE                                   00024700
024800         MOVE 'Y' TO WS-SA-EOF-SW                                 00024800
024900     END-IF.                                                      00024900
025000     IF NOT RPT-STATUS-OK                                         00025000
025100         DISPLAY 'STKRPTS - ERROR OPENING PRTFILE. STATUS: '      00025100
025200                 WS-RPT-STATUS                                    00025200
025300         MOVE 16 TO RETURN-CODE                                   00025300
025400         MOVE 'Y' TO WS-SA-EOF-SW                                 00025400
025500     END-IF.                                                      00025500
025600 100-EXIT.                                                        00025600
025700     EXIT.                                                        00025700
025800                                                                  00025800
025900 200-LOAD-ANALYSIS-FILE.                                          00025900
026000     PERFORM 210-READ-ANALYSIS-RECORD THRU 210-EXIT               00026000
026100             UNTIL SA-EOF.                                        00026100
026200 200-EXIT.                                                        00026200
026300     EXIT.                                                        00026300
026400                                                                  00026400
026500 210-READ-ANALYSIS-RECORD.                                        00026500
026600     READ SA-ANALYSIS-FILE                                        00026600
026700         AT END                                                   00026700
026800             MOVE 'Y' TO WS-SA-EOF-SW                             00026800
026900     END-READ.                                                    00026900
027000     IF NOT SA-EOF                                                00027000
027100         IF SA-TOTAL-COUNT >= WS-MAX-WORK-ROWS                    00027100
027200             DISPLAY 'STKRPTS - STOCK-ANALYSIS FILE EXCEEDS '     00027200
027300                     'TABLE CAPACITY OF ' WS-MAX-WORK-ROWS        00027300
027400             MOVE 16 TO RETURN-CODE                               00027400
027500             MOVE 'Y' TO WS-SA-EOF-SW                             00027500
027600         ELSE                                                     00027600
027700             ADD 1 TO SA-TOTAL-COUNT                              00027700
027800             PERFORM 220-STORE-ONE-ENTRY THRU 220-EXIT            00027800
027900         END-IF                                                   00027900
028000     END-IF.                                                      00028000
028100 210-EXIT.                                                        00028100
028200     EXIT.                                                        00028200
028300                                                                  00028300
028400 220-STORE-ONE-ENTRY.                                             00028400
028500     MOVE SA-TICKER            TO WA-TICKER(SA-TOTAL-COUNT).      00028500
028600     MOVE SA-COMPANY-NAME      TO WA-COMPANY-NAME(SA-TOTAL-COUNT).00028600
028700     MOVE SA-MARKET-CAP        TO WA-MARKET-CAP(SA-TOTAL-COUNT).  00028700
028800     MOVE SA-VOLUME            TO WA-VOLUME(SA-TOTAL-COUNT).      00028800
028900     MOVE SA-PRICE-CHANGE-1D   TO                                 00028900
029000                          WA-PRICE-CHANGE-1D(SA-TOTAL-COUNT).     00029000
029100     MOVE SA-PRICE-CHANGE-5D   TO                                 00029100
029200                          WA-PRICE-CHANGE-5D(SA-TOTAL-COUNT).     00029200
029300     MOVE SA-PRICE-CHANGE-30D  TO                                 00029300
029400                          WA-PRICE-CHANGE-30D(SA-TOTAL-COUNT).    00029400
029500     MOVE SA-IS-UPTREND        TO WA-IS-UPTREND(SA-TOTAL-COUNT).  00029500
029600     MOVE SA-HAS-UNUSUAL-VOLUME TO                                00029600
029700                          WA-HAS-UNUSUAL-VOLUME(SA-TOTAL-COUNT).  00029700
029800     MOVE SA-AVERAGE-VOLUME    TO                                 00029800
029900                          WA-AVERAGE-VOLUME(SA-TOTAL-COUNT).      00029900
030000 220-EXIT.                                                        00030000
030100     EXIT.                                                        00030100
030200                                                                  00030200
030300******************************************************************00030300
030400*    ONE PASS OVER SA-WORK-TABLE.  310-SELECT-ONE-RECORD DECIDES  00030400
030500*    WHETHER A ROW BELONGS ON THIS RUN'S REPORT AND, IF SO,       00030500
030600*    340-SET-SORT-KEY DECIDES WHAT NUMBER IT SORTS ON.            00030600
030700******************************************************************00030700
030800 300-SELECT-RECORDS.                                              00030800
030900     MOVE ZERO TO SA-SELECTED-COUNT.                              00030900
031000     PERFORM 310-SELECT-ONE-RECORD THRU 310-EXIT                  00031000
031100             VARYING SA-SCAN-SUB FROM 1 BY 1                      00031100
031200             UNTIL SA-SCAN-SUB > SA-TOTAL-COUNT.                  00031200
031300 300-EXIT.                                                        00031300
031400     EXIT.                                                        00031400
031500                                                                  00031500
031600 310-SELECT-ONE-RECORD.                                           00031600
031700     MOVE 'N' TO WS-ROW-QUALIFIES-SW.                             00031700
031800     IF SR-TYPE-UPTREND                                           00031800
031900         PERFORM 320-TEST-UPTREND-VIEW THRU 320-EXIT              00031900
032000     ELSE                                                         00032000
032100     IF SR-TYPE-VOLUME                                            00032100
032200         PERFORM 321-TEST-VOLUME-VIEW  THRU 321-EXIT              00032200
032300     ELSE                                                         00032300
032400     IF SR-TYPE-GAINERS                                           00032400
032500         MOVE 'Y' TO WS-ROW-QUALIFIES-SW                          00032500
032600     ELSE                                                         00032600
032700     IF SR-TYPE-FILTER                                            00032700
032800         PERFORM 330-APPLY-FILTER-THRESHOLDS THRU 330-EXIT        00032800
032900     END-IF END-IF END-IF END-IF.                                 00032900
033000     IF WS-ROW-QUALIFIES-SW = 'Y'                                 00033000
033100         ADD 1 TO SA-SELECTED-COUNT                               00033100
033200         PERFORM 340-SET-SORT-KEY THRU 340-EXIT                   00033200
033300         MOVE WA-TICKER(SA-SCAN-SUB) TO                           00033300
033400                    SE-TICKER(SA-SELECTED-COUNT)                  00033400
033500         MOVE WA-COMPANY-NAME(SA-SCAN-SUB) TO                     00033500
033600                    SE-COMPANY-NAME(SA-SELECTED-COUNT)            00033600
033700         MOVE WA-MARKET-CAP(SA-SCAN-SUB) TO                       00033700
033800                    SE-MARKET-CAP(SA-SELECTED-COUNT)              00033800
033900         MOVE WA-VOLUME(SA-SCAN-SUB) TO                           00033900
034000                    SE-VOLUME(SA-SELECTED-COUNT)                  00034000
034100         MOVE WA-PRICE-CHANGE-1D(SA-SCAN-SUB) TO                  00034100
034200                    SE-PRICE-CHANGE-1D(SA-SELECTED-COUNT)         00034200
034300         MOVE WA-PRICE-CHANGE-5D(SA-SCAN-SUB) TO                  00034300
034400                    SE-PRICE-CHANGE-5D(SA-SELECTED-COUNT)         00034400
034500         MOVE WA-PRICE-CHANGE-30D(SA-SCAN-SUB) TO                 00034500
034600                    SE-PRICE-CHANGE-30D(SA-SELECTED-COUNT)        00034600
034700         MOVE WA-IS-UPTREND(SA-SCAN-SUB) TO                       00034700
034800                    SE-IS-UPTREND(SA-SELECTED-COUNT)              00034800
034900         MOVE WA-HAS-UNUSUAL-VOLUME(SA-SCAN-SUB) TO               00034900
035000                    SE-HAS-UNUSUAL-VOLUME(SA-SELECTED-COUNT)      00035000
035100         MOVE WA-AVERAGE-VOLUME(SA-SCAN-SUB) TO                   00035100
035200                    SE-AVERAGE-VOLUME(SA-SELECTED-COUNT)          00035200
035300         MOVE WS-THIS-SORT-VALUE TO                               00035300
035400                    SE-SORT-VALUE(SA-SELECTED-COUNT)              00035400
035500     END-IF.                                                      00035500
035600 310-EXIT.                                                        00035600
035700     EXIT.                                                        00035700
035800                                                                  00035800
035900 320-TEST-UPTREND-VIEW.                                           00035900
036000     IF WA-IS-UPTREND(SA-SCAN-SUB) = 'Y'                          00036000
036100         MOVE 'Y' TO WS-ROW-QUALIFIES-SW                          00036100
036200     END-IF.                                                      00036200
036300 320-EXIT.                                                        00036300
036400     EXIT.                                                        00036400
036500                                                                  00036500
036600 321-TEST-VOLUME-VIEW.                                            00036600
036700     IF WA-HAS-UNUSUAL-VOLUME(SA-SCAN-SUB) = 'Y'                  00036700
036800         MOVE 'Y' TO WS-ROW-QUALIFIES-SW                          00036800
036900     END-IF.                                                      00036900
037000 321-EXIT.                                                        00037000
037100     EXIT.                                                        00037100
037200                                                                  00037200
037300******************************************************************00037300
037400*    GENERIC FILTER VIEW.  ALL FIVE CRITERIA ARE INDEPENDENTLY    00037400
037500*    OPTIONAL AND ALL SUPPLIED ONES ARE APPLIED TOGETHER --       00037500
037600*    A ROW MUST PASS EVERY THRESHOLD/FLAG THAT WAS TURNED ON      00037600
037700*    TO QUALIFY.  MARKET-CAP AND 30-DAY-CHANGE THRESHOLDS ARE     00037700
037710*    INCLUSIVE (>= FOR THE MINIMUM, <= FOR THE MAXIMUM).          00037710
037720                                                       SG-4510    00037720
037800******************************************************************00037800
037900 330-APPLY-FILTER-THRESHOLDS.                                     00037900
038000     MOVE 'Y' TO WS-ROW-QUALIFIES-SW.                             00038000
038100     IF SR-FILTER-MKTCAP-MIN-ON                                   00038100
038200         IF WA-MARKET-CAP(SA-SCAN-SUB) < SR-FILTER-MKTCAP-MIN     00038200
038300             MOVE 'N' TO WS-ROW-QUALIFIES-SW                      00038300
038400         END-IF                                                   00038400
038500     END-IF.                                                      00038500
038600     IF SR-FILTER-MKTCAP-MAX-ON                                   00038600
038700         IF WA-MARKET-CAP(SA-SCAN-SUB) > SR-FILTER-MKTCAP-MAX     00038700
038800             MOVE 'N' TO WS-ROW-QUALIFIES-SW                      00038800
038900         END-IF                                                   00038900
039000     END-IF.                                                      00039000
039100     IF SR-FILTER-CHG30-MIN-ON                                    00039100
039200         IF WA-PRICE-CHANGE-30D(SA-SCAN-SUB) < SR-FILTER-CHG30-MIN00039200
039300             MOVE 'N' TO WS-ROW-QUALIFIES-SW                      00039300
039400         END-IF                                                   00039400
039500     END-IF.                                                      00039500
039600     IF SR-FILTER-UPTREND-ON                                      00039600
039700         IF WA-IS-UPTREND(SA-SCAN-SUB) NOT = 'Y'                  00039700
039800             MOVE 'N' TO WS-ROW-QUALIFIES-SW                      00039800
039900         END-IF                                                   00039900
040000     END-IF.                                                      00040000
040100     IF SR-FILTER-VOLUME-ON                                       00040100
040200         IF WA-HAS-UNUSUAL-VOLUME(SA-SCAN-SUB) NOT = 'Y'          00040200
040300             MOVE 'N' TO WS-ROW-QUALIFIES-SW                      00040300
040400         END-IF                                                   00040400
040500     END-IF.                                                      00040500
041200 330-EXIT.                                                        00041200
041300     EXIT.                                                        00041300
041400                                                                  00041400
041500******************************************************************00041500
041600*    THE NUMBER A ROW IS SORTED ON.  UPTREND SCORES ON THE        00041600
041610*    30-DAY PRICE CHANGE; VOLUME SCORES ON (VOLUME / AVG-VOLUME)  00041610
041620*    VIA 341-COMPUTE-VOLUME-RATIO; GAINERS SCORES ON WHICHEVER    00041620
041630*    PERIOD THE CONTROL CARD ASKED FOR, DEFAULTING TO THE 30-DAY  00041630
041640*    CHANGE; FILTER CARRIES NO SCORE -- EVERY SELECTED ROW GETS   00041640
041650*    THE SAME (ZERO) VALUE SO 420-SHIFT-ONE-ENTRY'S STABLE TIE    00041660
041660*    RULE LEAVES THE ROWS IN THE ORDER THEY WERE READ.  SG-4509   00041670
042100******************************************************************00042100
042200 340-SET-SORT-KEY.                                                00042200
042210     IF SR-TYPE-UPTREND                                           00042210
042220         MOVE WA-PRICE-CHANGE-30D(SA-SCAN-SUB)                    00042220
042230                          TO WS-THIS-SORT-VALUE                   00042230
042240     END-IF.                                                      00042240
042250     IF SR-TYPE-VOLUME                                            00042250
042260         PERFORM 341-COMPUTE-VOLUME-RATIO THRU 341-EXIT           00042260
042270     END-IF.                                                      00042270
042400     IF SR-TYPE-GAINERS                                           00042400
042410         MOVE WA-PRICE-CHANGE-30D(SA-SCAN-SUB)                    00042410
042420                          TO WS-THIS-SORT-VALUE                   00042420
042500         IF SR-PERIOD-1D                                          00042500
042600             MOVE WA-PRICE-CHANGE-1D(SA-SCAN-SUB)                 00042600
042700                              TO WS-THIS-SORT-VALUE               00042700
042800         END-IF                                                   00042800
042900         IF SR-PERIOD-5D                                          00042900
043000             MOVE WA-PRICE-CHANGE-5D(SA-SCAN-SUB)                 00043000
043100                              TO WS-THIS-SORT-VALUE               00043100
043200         END-IF                                                   00043200
043700     END-IF.                                                      00043700
043800     IF SR-TYPE-FILTER                                            00043800
043900         MOVE ZERO TO WS-THIS-SORT-VALUE                          00043900
044000     END-IF.                                                      00044000
044100 340-EXIT.                                                        00044100
044200     EXIT.                                                        00044200
044210                                                                  00044210
044220******************************************************************00044220
044230*    (VOLUME / AVG-VOLUME) -- A STOCK TRADING AT TWICE ITS        00044230
044240*    AVERAGE VOLUME SCORES 2.0000, ETC.  AVG-VOLUME OF ZERO       00044240
044250*    CANNOT HAPPEN ONCE ANY HISTORY HAS BEEN LOADED FOR A         00044260
044251*    SYMBOL (STKANLYS REQUIRES AT LEAST ONE PRICE RECORD), BUT    00044262
044252*    THE GUARD IS CHEAP INSURANCE AGAINST A DIVIDE-BY-ZERO        00044264
044253*    ABEND IF A ZERO EVER SLIPS THROUGH.                SG-4509   00044266
044254******************************************************************00044268
044255 341-COMPUTE-VOLUME-RATIO.                                        00044270
044256     IF WA-AVERAGE-VOLUME(SA-SCAN-SUB) = ZERO                     00044280
044257         MOVE ZERO TO WS-VOLUME-RATIO                             00044290
044258     ELSE                                                         00044300
044259         COMPUTE WS-VOLUME-RATIO ROUNDED =                        00044310
044260                 WA-VOLUME(SA-SCAN-SUB) /                         00044320
044261                 WA-AVERAGE-VOLUME(SA-SCAN-SUB)                   00044330
044262     END-IF.                                                      00044340
044263     MOVE WS-VOLUME-RATIO TO WS-THIS-SORT-VALUE.                  00044350
044264 341-EXIT.                                                        00044360
044265     EXIT.                                                        00044370
044300                                                                  00044300
044400******************************************************************00044400
044500*    INSERTION SORT OF SA-SELECTED-TABLE, DESCENDING ON           00044500
044600*    SE-SORT-VALUE.  SAME SHAPE AS STKSORT -- SEE THAT PROGRAM    00044600
044700*    FOR THE ORIGINAL.  KEPT LOCAL RATHER THAN CALLED BECAUSE     00044700
044800*    THE RECORD SHAPE HERE (STOCK-ANALYSIS) DIFFERS FROM          00044800
044900*    STKSORT'S HISTORICAL-PRICE LAYOUT.                           00044900
045000******************************************************************00045000
045100 400-SORT-SELECTED.                                               00045100
045200     IF SA-SELECTED-COUNT > 1                                     00045200
045300         PERFORM 410-INSERT-ONE-ENTRY THRU 410-EXIT               00045300
045400                 VARYING WS-MOVE-FROM FROM 2 BY 1                 00045400
045500                 UNTIL WS-MOVE-FROM > SA-SELECTED-COUNT           00045500
045600     END-IF.                                                      00045600
045700 400-EXIT.                                                        00045700
045800     EXIT.                                                        00045800
045900                                                                  00045900
046000 410-INSERT-ONE-ENTRY.                                            00046000
046100     MOVE SA-SELECTED-ENTRY(WS-MOVE-FROM) TO WS-INSERT-ENTRY.     00046100
046200     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.                     00046200
046300     PERFORM 420-SHIFT-ONE-ENTRY THRU 420-EXIT                    00046300
046400             UNTIL WS-INSERT-TO = ZERO                            00046400
046500                OR SE-SORT-VALUE(WS-INSERT-TO) >= WI-SORT-VALUE.  00046500
046600     MOVE WS-INSERT-ENTRY TO                                      00046600
046700               SA-SELECTED-ENTRY(WS-INSERT-TO + 1).               00046700
046800 410-EXIT.                                                        00046800
046900     EXIT.                                                        00046900
047000                                                                  00047000
047100******************************************************************00047100
047200*    ">=" ON THE SHIFT TEST (NOT ">") IS WHAT KEEPS TIES IN THE   00047200
047300*    ORDER THEY WERE READ FROM THE STOCK-ANALYSIS FILE -- A ROW   00047300
047400*    ALREADY IN PLACE WITH THE SAME SCORE AS THE ONE BEING        00047400
047500*    INSERTED IS LEFT WHERE IT IS.                                00047500
047600******************************************************************00047600
047700 420-SHIFT-ONE-ENTRY.                                             00047700
047800     MOVE SA-SELECTED-ENTRY(WS-INSERT-TO) TO                      00047800
047900               SA-SELECTED-ENTRY(WS-INSERT-TO + 1).               00047900
048000     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.                     00048000
048100 420-EXIT.                                                        00048100
048200     EXIT.                                                        00048200
048300                                                                  00048300
048350******************************************************************00048350
048360*    RE-EMITS THE SELECTED, SORTED ROWS TO REPORT-FILE, ONE       00048360
048370*    STOCK-ANALYSIS-RECORD PER ROW.  NO PAGE HEADERS, NO COLUMN   00048370
048380*    HEADINGS, NO "STOCKS SELECTED" TOTALS LINE -- SEE THE        00048380
048390*    09/17/01 SG-4511 CHANGE-LOG ENTRY ABOVE.                     00048390
048395******************************************************************00048395
048400 500-PRINT-REPORT.                                                00048400
048600     PERFORM 510-WRITE-ONE-ROW THRU 510-EXIT                      00048600
048700             VARYING SA-SCAN-SUB FROM 1 BY 1                      00048700
048800             UNTIL SA-SCAN-SUB > SA-SELECTED-COUNT.               00048800
049000 500-EXIT.                                                        00049000
049100     EXIT.                                                        00049100
049200                                                                  00049200
049300 510-WRITE-ONE-ROW.                                               00049300
049310     INITIALIZE RO-OUTPUT-RECORD.                                 00049310
049320     MOVE SE-TICKER(SA-SCAN-SUB)      TO                          00049320
049330                SA-TICKER OF RO-OUTPUT-RECORD.                    00049330
049340     MOVE SE-COMPANY-NAME(SA-SCAN-SUB) TO                         00049340
049350                SA-COMPANY-NAME OF RO-OUTPUT-RECORD.              00049350
049360     MOVE SE-MARKET-CAP(SA-SCAN-SUB)   TO                         00049360
049370                SA-MARKET-CAP OF RO-OUTPUT-RECORD.                00049370
049380     MOVE SE-VOLUME(SA-SCAN-SUB)       TO                         00049380
049390                SA-VOLUME OF RO-OUTPUT-RECORD.                    00049390
049400     MOVE SE-PRICE-CHANGE-1D(SA-SCAN-SUB) TO                      00049400
049410                SA-PRICE-CHANGE-1D OF RO-OUTPUT-RECORD.           00049410
049420     MOVE SE-PRICE-CHANGE-5D(SA-SCAN-SUB) TO                      00049420
049430                SA-PRICE-CHANGE-5D OF RO-OUTPUT-RECORD.           00049430
049440     MOVE SE-PRICE-CHANGE-30D(SA-SCAN-SUB) TO                     00049440
049450                SA-PRICE-CHANGE-30D OF RO-OUTPUT-RECORD.          00049450
049460     MOVE SE-IS-UPTREND(SA-SCAN-SUB)   TO                         00049460
049470                SA-IS-UPTREND OF RO-OUTPUT-RECORD.                00049470
049480     MOVE SE-HAS-UNUSUAL-VOLUME(SA-SCAN-SUB) TO                   00049480
049490                SA-HAS-UNUSUAL-VOLUME OF RO-OUTPUT-RECORD.        00049490
049500     MOVE SE-AVERAGE-VOLUME(SA-SCAN-SUB) TO                       00049500
049510                SA-AVERAGE-VOLUME OF RO-OUTPUT-RECORD.            00049510
049520     WRITE RO-OUTPUT-RECORD.                                      00049520
049530     ADD 1 TO WS-LINE-COUNT.                                      00049530
049800 510-EXIT.                                                        00049800
049900     EXIT.                                                        00049900
052000                                                                  00052000
052100 900-TERMINATE.                                                   00052100
052200     CLOSE SA-ANALYSIS-FILE REPORT-FILE.                          00052200
052300 900-EXIT.                                                        00052300
052400     EXIT.                                                        00052400
