000100******************************************************************00000100
000200*                                                                  00000200
000300*    STKHCPY   -  HISTORICAL DAILY PRICE RECORD LAYOUT             00000300
000400*                                                                  00000400
001100*    ONE ENTRY PER SYMBOL PER TRADING DAY.  (SYMBOL, HP-PRICE-DATE)00001100
001200*    IS UNIQUE ON THE FEED.  THE FEED FILE ARRIVES IN NO GUARANTEED00001200
001300*    ORDER -- STKANLYS SORTS IT BY SYMBOL / DATE DESCENDING BEFORE 00001300
001400*    IT TOUCHES A MASTER RECORD.  SEE 200-LOAD-AND-SORT-HISTORY.   00001400
001500*                                                                  00001500
001600*    03/11/91    RDS      ORIGINAL LAYOUT.            SG-4401      00001600
001700*                                                                  00001700
001800******************************************************************00001800
001900 01  HP-HISTORY-RECORD.                                            00001900
002000     05  HP-SYMBOL                   PIC X(10).                    00002000
002100     05  HP-PRICE-DATE               PIC X(10).                    00002100
002200     05  HP-CLOSE-PRICE              PIC S9(7)V99.                 00002200
002300     05  HP-DAY-VOLUME               PIC S9(15).                   00002300
002400     05  FILLER                      PIC X(15).                    00002400
