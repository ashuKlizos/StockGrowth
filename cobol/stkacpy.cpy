000100******************************************************************00000100
000200*                                                                  00000200
000300*    STKACPY   -  STOCK ANALYSIS OUTPUT RECORD LAYOUT              00000300
000400*                                                                  00000400
000500*    ONE ENTRY PER STOCK THAT HAD AT LEAST ONE HISTORICAL PRICE    00000500
000600*    ROW ON THE FEED.  WRITTEN BY STKANLYS, READ BACK IN BY        00000600
000700*    STKRPTS FOR THE UPTREND / VOLUME-SPIKE / GAINERS / FILTER     00000700
000800*    SELECTION PASSES.  THE THREE PRICE-CHANGE FIELDS AND         00000800
000900*    SA-AVERAGE-VOLUME ARE LEFT AT ZERO WHEN THE STOCK DID NOT     00000900
001000*    HAVE ENOUGH HISTORY TO SUPPORT THE CALCULATION -- SEE         00001000
001100*    STKANLYS PARAGRAPHS 411/412/413.                              00001100
001200*                                                                  00001200
001300*    03/18/91    RDS      ORIGINAL LAYOUT.            SG-4401      00001300
001400*    11/02/94    KLW      ADDED SA-HAS-UNUSUAL-VOLUME. SG-4430     00001400
001500*                                                                  00001500
001600******************************************************************00001600
001700 01  SA-ANALYSIS-RECORD.                                           00001700
001800     05  SA-TICKER                   PIC X(10).                    00001800
001900     05  SA-COMPANY-NAME             PIC X(60).                    00001900
002000     05  SA-MARKET-CAP               PIC S9(13)V99.                00002000
002100     05  SA-VOLUME                   PIC S9(15).                   00002100
002200     05  SA-PRICE-CHANGE-1D          PIC S9(5)V9999.               00002200
002300     05  SA-PRICE-CHANGE-5D          PIC S9(5)V9999.                00002300
002400     05  SA-PRICE-CHANGE-30D         PIC S9(5)V9999.               00002400
002500     05  SA-IS-UPTREND               PIC X(01).                    00002500
002600         88  SA-IS-UPTREND-YES           VALUE 'Y'.                00002600
002700     05  SA-HAS-UNUSUAL-VOLUME       PIC X(01).                    00002700
002800         88  SA-HAS-UNUSUAL-VOL-YES      VALUE 'Y'.                00002800
002900     05  SA-AVERAGE-VOLUME           PIC S9(15)V99.                00002900
003000     05  FILLER                      PIC X(20).                   00003000
