000100******************************************************************00000100
000200*                                                                  00000200
000300*    STKMCPY   -  STOCK MASTER RECORD LAYOUT                       00000300
000400*                                                                  00000400
000500*    ONE ENTRY PER TRACKED SMALL-CAP STOCK.  BUILT UPSTREAM OF     00000500
000600*    THIS SYSTEM FROM THE MARKET-DATA FEED -- ONLY "US" COUNTRY    00000600
000700*    ROWS ARE ON THE FILE BY THE TIME WE SEE IT.  FIELDS MARKED    00000700
000800*    "CARRIED, NOT USED" ARE COPIED THROUGH TO NOWHERE -- THEY     00000800
000900*    ARE ON THE FEED AND WE KEEP THE LAYOUT WHOLE FOR THE NEXT     00000900
001000*    PROGRAMMER WHO NEEDS THEM.                                    00001000
001100*                                                                  00001100
001200*    03/11/91    RDS      ORIGINAL LAYOUT.            SG-4401      00001200
001300*    09/14/99    TAF      ADDED IS-ACTIVELY-TRADING.  SG-4477      00001300
001400*                                                                  00001400
001500******************************************************************00001500
001600 01  SM-MASTER-RECORD.                                             00001600
001700     05  SM-SYMBOL                   PIC X(10).                    00001700
001800     05  SM-COMPANY-NAME             PIC X(60).                    00001800
001900     05  SM-MARKET-CAP               PIC S9(13)V99.                00001900
002000     05  SM-SECTOR                   PIC X(30).                    00002000
002100     05  SM-INDUSTRY                 PIC X(30).                    00002100
002200     05  SM-BETA                     PIC S9(3)V9(4).               00002200
002300     05  SM-PRICE                    PIC S9(7)V99.                 00002300
002400     05  SM-LAST-ANNUAL-DIVIDEND     PIC S9(5)V99.                 00002400
002500     05  SM-VOLUME                   PIC S9(15).                   00002500
002600     05  SM-EXCHANGE                 PIC X(10).                    00002600
002700     05  SM-COUNTRY                  PIC X(02).                    00002700
002800     05  SM-IS-ETF                   PIC X(01).                    00002800
002900         88  SM-IS-ETF-YES               VALUE 'Y'.                00002900
003000     05  SM-IS-FUND                  PIC X(01).                    00003000
003100         88  SM-IS-FUND-YES              VALUE 'Y'.                00003100
003200     05  SM-IS-ACTIVELY-TRADING      PIC X(01).                    00003200
003300         88  SM-IS-ACTIVE-YES            VALUE 'Y'.                00003300
003400     05  FILLER                      PIC X(20).                   00003400
